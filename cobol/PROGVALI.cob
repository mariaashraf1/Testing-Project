000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             PROGVALI.
000400 AUTHOR.                                 MATHEUS H MEDEIROS.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           09 / 05 / 1989.
000700 DATE-COMPILED.
000800 SECURITY.                               FOURSYS - USO INTERNO.
000900*=================================================================
001000*    PROGRAMA   : PROGVALI
001100*    PROGRAMADOR: MATHEUS H MEDEIROS
001200*    ANALISTA   : IVAN SANCHES
001300*    CONSULTORIA: FOURSYS
001400*    DATA.......: 09 / 05 / 1989
001500*-----------------------------------------------------------------
001600*    OBJETIVO...: SUB-ROTINA DE VALIDACAO CHAMADA PELO PGMRECM.
001700*                 NAO FAZ E/S - RECEBE OS DADOS DO TITULO/ID DE
001800*                 FILME OU NOME/ID DE USUARIO E DEVOLVE A
001900*                 MENSAGEM DE ERRO (OU ESPACOS SE VALIDO).
002000*-----------------------------------------------------------------
002100*    ARQUIVOS                I/O                  INCLUDE/BOOK
002200*    (NENHUM - SO RECEBE PARAMETROS VIA LINKAGE)
002300*-----------------------------------------------------------------
002400*    MODULOS....: CHAMADO POR PGMRECM
002500*-----------------------------------------------------------------
002600*                          ALTERACOES
002700*-----------------------------------------------------------------
ALT1  *    PROGRAMADOR: M.MEDEIROS
.     *    DATA.......: 09 / 05 / 1989
.     *    OBJETIVO...: VERSAO ORIGINAL - VALIDACAO DE TITULO,
.     *                 ID DE FILME, NOME E ID DE USUARIO.
003200*-----------------------------------------------------------------
ALT2  *    PROGRAMADOR: I.SANCHES
.     *    DATA.......: 22 / 09 / 1998
.     *    OBJETIVO...: CORRIGIDA REGRA DE UNICIDADE DO NUMERO
.     *                 DO ID DE FILME (COMPARAR SO OS 3 DIGITOS
.     *                 FINAIS, IGNORANDO O PREFIXO DE LETRAS).
003800*-----------------------------------------------------------------
ALT3  *    PROGRAMADOR: M.MEDEIROS
.     *    DATA.......: 11 / 01 / 1999
.     *    OBJETIVO...: AJUSTE MILENIO - REVISADAS AS AREAS DE
.     *                 DATA-COMPILED / SEM IMPACTO NA LOGICA.
004300*-----------------------------------------------------------------
ALT4  *    PROGRAMADOR: J.ALBURQUERQUE
.     *    DATA.......: 02 / 06 / 2003
.     *    OBJETIVO...: INCLUIDA VALIDACAO DE ID DE USUARIO
.     *                 (9 POSICOES, NO MAXIMO 1 LETRA E SO NO
.     *                 FINAL).
004900*-----------------------------------------------------------------
ALT5  *    PROGRAMADOR: M.MEDEIROS
.     *    DATA.......: 17 / 04 / 2008
.     *    OBJETIVO...: O SUFIXO NUMERICO DO ID DE FILME GANHOU AREA
.     *                 E INDICE PROPRIOS (WRK-RESTO-DIG-POS / IDX-
.     *                 DIG) EM VEZ DE REAPROVEITAR O INDICE DO
.     *                 APARADOR DE CAMPO NA CONFERENCIA DIGITO A
.     *                 DIGITO.
005700*=================================================================
005800 ENVIRONMENT                             DIVISION.
005900*=================================================================
006000 CONFIGURATION                           SECTION.
006100*-----------------------------------------------------------------
006200 SPECIAL-NAMES.
006300     CLASS CLASSE-MAIUSCULA    IS "A" THRU "Z"
006400     CLASS CLASSE-DIGITO       IS "0" THRU "9"
006500     CLASS CLASSE-LETRA        IS "A" THRU "Z" "a" THRU "z".
006600*=================================================================
006700 DATA                                    DIVISION.
006800*=================================================================
006900 WORKING-STORAGE                         SECTION.
007000*-----------------------------------------------------------------
007100 01  FILLER                      PIC X(050)          VALUE
007200         "* INICIO DA WORKING - PROGVALI *".
007300*-----------------------------------------------------------------
007400*----------------- AREA DE TRABALHO DO CAMPO --------------------
007500 01  WRK-AREA-TRABALHO.
007600     05  WRK-TRIM-CAMPO          PIC X(60)      VALUE SPACES.
007700     05  WRK-TRIM-CAR REDEFINES  WRK-TRIM-CAMPO.
007800         10  WRK-TRIM-CAR-POS    PIC X(01)
007900                                 OCCURS 60 TIMES
008000                                 INDEXED BY IDX-CAR.
008100     05  WRK-TRIM-TAM            PIC 9(02) COMP VALUE ZERO.
008200*----------------- AREA DE TRABALHO DO PREFIXO ------------------
008300 01  WRK-PREFIXO-TRABALHO.
008400     05  WRK-PREFIXO-CALC        PIC X(60)      VALUE SPACES.
008500     05  WRK-PREFIXO-TAM         PIC 9(02) COMP VALUE ZERO.
008600*----------------- CHAVES E CONTADORES DE VALIDACAO -------------
008650*----------- FLAG DE CONFERENCIA DE DIGITO (77, PADRAO FOURSYS) --
008660 77  WRK-RESTO-OK                PIC X(01)           VALUE 'S'.
008700 01  WRK-CHAVES-DIVERSAS.
008800     05  WRK-TITULO-OK           PIC X(01)      VALUE 'S'.
008900         88  WRK-TITULO-VALIDO                  VALUE 'S'.
009000         88  WRK-TITULO-INVALIDO                VALUE 'N'.
009100     05  WRK-NOME-OK             PIC X(01)      VALUE 'S'.
009200         88  WRK-NOME-VALIDO                    VALUE 'S'.
009300         88  WRK-NOME-INVALIDO                  VALUE 'N'.
009400     05  WRK-DUPLICADO           PIC X(01)      VALUE 'N'.
009500     05  WRK-ACHOU-DUP-NUM       PIC X(01)      VALUE 'N'.
009600     05  WRK-QTD-LETRAS          PIC 9(02) COMP VALUE ZERO.
009700     05  WRK-POS-LETRA           PIC 9(02) COMP VALUE ZERO.
009800     05  WRK-POS-RESTO           PIC 9(02) COMP VALUE ZERO.
009900     05  WRK-RESTO-TAM           PIC 9(02) COMP VALUE ZERO.
010000     05  WRK-RESTO-DIGITOS       PIC X(03)      VALUE SPACES.
010100     05  WRK-RESTO-DIG-R  REDEFINES
010200                     WRK-RESTO-DIGITOS.
010300         10  WRK-RESTO-DIG-POS   PIC X(01)
010400                                 OCCURS 3 TIMES
010500                                 INDEXED BY IDX-DIG.
010700     05  WRK-POS-BUSCA           PIC 9(02) COMP VALUE ZERO.
010800     05  WRK-CAR-ATUAL           PIC X(01)      VALUE SPACE.
010900     05  WRK-CAR-ANTERIOR        PIC X(01)      VALUE SPACE.
011000*-----------------------------------------------------------------
011100 01  FILLER                      PIC X(050)          VALUE
011200         "* FIM DA WORKING - PROGVALI *".
011300*=================================================================
011400 LINKAGE                                 SECTION.
011500*-----------------------------------------------------------------
011600 01  LK-OPERACAO                 PIC X(02).
011700     88  LK-OP-TITULO-FILME                 VALUE 'MT'.
011800     88  LK-OP-ID-FILME                     VALUE 'MI'.
011900     88  LK-OP-NOME-USUARIO                 VALUE 'UN'.
012000     88  LK-OP-ID-USUARIO                   VALUE 'UI'.
012100 01  LK-CAMPO-TEXTO              PIC X(60).
012200 01  LK-CAMPO-ID                 PIC X(20).
012300 01  LK-CAMPO-ID-R REDEFINES     LK-CAMPO-ID.
012400     05  LK-CAMPO-ID-1A-POS      PIC X(01).
012500     05  LK-CAMPO-ID-RESTO       PIC X(19).
012600 01  LK-QTD-IDS                  PIC 9(04) COMP.
012700 01  LK-TABELA-IDS.
012800     05  LK-TABELA-IDS-ITEM      PIC X(20)
012900                                 OCCURS 1 TO 500 TIMES
013000                                 DEPENDING ON LK-QTD-IDS
013100                                 INDEXED BY LK-IDX.
013200 01  LK-MSG-ERRO                 PIC X(100).
013300*=================================================================
013400 PROCEDURE                               DIVISION
013500     USING LK-OPERACAO LK-CAMPO-TEXTO LK-CAMPO-ID
013600           LK-QTD-IDS LK-TABELA-IDS LK-MSG-ERRO.
013700*=================================================================
013800 0000-PRINCIPAL.
013900
014000         MOVE SPACES               TO LK-MSG-ERRO.
014100         EVALUATE TRUE
014200             WHEN LK-OP-TITULO-FILME
014300                 PERFORM 1000-VALIDAR-TITULO-FILME
014400                    THRU 1000-VALIDAR-TITULO-FILME-FIM
014500             WHEN LK-OP-ID-FILME
014600                 PERFORM 2000-VALIDAR-ID-FILME
014700                    THRU 2000-VALIDAR-ID-FILME-FIM
014800             WHEN LK-OP-NOME-USUARIO
014900                 PERFORM 3000-VALIDAR-NOME-USUARIO
015000                    THRU 3000-VALIDAR-NOME-USUARIO-FIM
015100             WHEN LK-OP-ID-USUARIO
015200                 PERFORM 4000-VALIDAR-ID-USUARIO
015300                    THRU 4000-VALIDAR-ID-USUARIO-FIM
015400         END-EVALUATE.
015500         GOBACK.
015600
015700 0000-PRINCIPAL-FIM.                     EXIT.

015800*=================================================================
015900 1000-VALIDAR-TITULO-FILME                SECTION.
016000
016100         MOVE LK-CAMPO-TEXTO       TO WRK-TRIM-CAMPO.
016200         PERFORM 9000-CALCULAR-TAMANHO
016300            THRU 9000-CALCULAR-TAMANHO-FIM.
016400         IF WRK-TRIM-TAM EQUAL ZERO
016500             PERFORM 9100-MONTAR-MSG-TITULO
016600                THRU 9100-MONTAR-MSG-TITULO-FIM
016700         ELSE
016800             SET WRK-TITULO-VALIDO      TO TRUE
016900             MOVE SPACE            TO WRK-CAR-ANTERIOR
017000             PERFORM 1010-EXAMINAR-CARACTER
017100                THRU 1010-EXAMINAR-CARACTER-FIM
017200                VARYING IDX-CAR FROM 1 BY 1
017300                UNTIL IDX-CAR > 60
017400                   OR WRK-TITULO-INVALIDO
017500             IF WRK-TITULO-INVALIDO
017600                 PERFORM 9100-MONTAR-MSG-TITULO
017700                    THRU 9100-MONTAR-MSG-TITULO-FIM
017800             END-IF
017900         END-IF.
018000
018100 1000-VALIDAR-TITULO-FILME-FIM.            EXIT.
018200*=================================================================
018300 1010-EXAMINAR-CARACTER.
018400
018500         MOVE WRK-TRIM-CAR-POS (IDX-CAR)  TO WRK-CAR-ATUAL.
018600         IF (IDX-CAR EQUAL 1 AND WRK-CAR-ATUAL NOT EQUAL SPACE)
018700            OR (WRK-CAR-ANTERIOR EQUAL SPACE AND
018800                WRK-CAR-ATUAL NOT EQUAL SPACE)
018900             IF WRK-CAR-ATUAL IS NOT CLASSE-MAIUSCULA
019000                AND WRK-CAR-ATUAL IS NOT CLASSE-DIGITO
019100                 SET WRK-TITULO-INVALIDO TO TRUE
019200             END-IF
019300         END-IF.
019400         MOVE WRK-CAR-ATUAL        TO WRK-CAR-ANTERIOR.
019500
019600 1010-EXAMINAR-CARACTER-FIM.               EXIT.
019700*=================================================================
019800 2000-VALIDAR-ID-FILME                    SECTION.
019900
020000         MOVE LK-CAMPO-ID          TO WRK-TRIM-CAMPO.
020100         PERFORM 9000-CALCULAR-TAMANHO
020200            THRU 9000-CALCULAR-TAMANHO-FIM.
020300         IF WRK-TRIM-TAM EQUAL ZERO
020400             PERFORM 9110-MONTAR-MSG-ID-FALTANDO
020500                THRU 9110-MONTAR-MSG-ID-FALTANDO-FIM
020600         ELSE
020700             PERFORM 2010-PROCURAR-ID-IGUAL
020800                THRU 2010-PROCURAR-ID-IGUAL-FIM
020900             IF WRK-DUPLICADO EQUAL 'S'
021000                 PERFORM 9120-MONTAR-MSG-ID-NAO-UNICO
021100                    THRU 9120-MONTAR-MSG-ID-NAO-UNICO-FIM
021200             ELSE
021300                 PERFORM 2020-CALCULAR-PREFIXO
021400                    THRU 2020-CALCULAR-PREFIXO-FIM
021500                 PERFORM 2030-CONFERIR-ID-COM-PREFIXO
021600                    THRU 2030-CONFERIR-ID-COM-PREFIXO-FIM
021700             END-IF
021800         END-IF.
021900
022000 2000-VALIDAR-ID-FILME-FIM.                EXIT.

022100*=================================================================
022200 2010-PROCURAR-ID-IGUAL.
022300
022400         MOVE 'N'                  TO WRK-DUPLICADO.
022500         IF LK-QTD-IDS IS GREATER THAN ZERO
022600             SET LK-IDX            TO 1
022700             SEARCH LK-TABELA-IDS-ITEM
022800                 AT END
022900                     CONTINUE
023000                 WHEN LK-TABELA-IDS-ITEM (LK-IDX)
023100                     EQUAL LK-CAMPO-ID
023200                     MOVE 'S'      TO WRK-DUPLICADO
023300             END-SEARCH
023400         END-IF.
023500
023600 2010-PROCURAR-ID-IGUAL-FIM.              EXIT.
023700*=================================================================
023800*    DERIVA O PREFIXO DE LETRAS ESPERADO A PARTIR
023900*    DO TITULO, PALAVRA POR PALAVRA (MESMA VARREDURA DO 1010).
024000 2020-CALCULAR-PREFIXO.
024100
024200         MOVE LK-CAMPO-TEXTO       TO WRK-TRIM-CAMPO.
024300         MOVE SPACES               TO WRK-PREFIXO-CALC.
024400         MOVE ZERO                 TO WRK-PREFIXO-TAM.
024500         MOVE SPACE                TO WRK-CAR-ANTERIOR.
024600         PERFORM 2025-EXAMINAR-CAR-PREFIXO
024700            THRU 2025-EXAMINAR-CAR-PREFIXO-FIM
024800            VARYING IDX-CAR FROM 1 BY 1
024900            UNTIL IDX-CAR > 60.
025000
025100 2020-CALCULAR-PREFIXO-FIM.               EXIT.
025200*=================================================================
025300 2025-EXAMINAR-CAR-PREFIXO.
025400
025500         MOVE WRK-TRIM-CAR-POS (IDX-CAR)  TO WRK-CAR-ATUAL.
025600         IF (IDX-CAR EQUAL 1 AND WRK-CAR-ATUAL NOT EQUAL SPACE)
025700            OR (WRK-CAR-ANTERIOR EQUAL SPACE AND
025800                WRK-CAR-ATUAL NOT EQUAL SPACE)
025900             IF WRK-CAR-ATUAL IS CLASSE-MAIUSCULA
026000                 ADD 1             TO WRK-PREFIXO-TAM
026100                 MOVE WRK-CAR-ATUAL
026200                     TO WRK-PREFIXO-CALC (WRK-PREFIXO-TAM:1)
026300             END-IF
026400         END-IF.
026500         MOVE WRK-CAR-ATUAL        TO WRK-CAR-ANTERIOR.
026600
026700 2025-EXAMINAR-CAR-PREFIXO-FIM.           EXIT.
026800*=================================================================
026900 2030-CONFERIR-ID-COM-PREFIXO.
027000
027100         IF WRK-PREFIXO-TAM IS GREATER THAN WRK-TRIM-TAM
027200             PERFORM 9130-MONTAR-MSG-ID-LETRAS
027300                THRU 9130-MONTAR-MSG-ID-LETRAS-FIM
027400         ELSE
027500           IF WRK-PREFIXO-TAM IS GREATER THAN ZERO AND
027600              WRK-TRIM-CAMPO (1:WRK-PREFIXO-TAM) NOT EQUAL
027700              WRK-PREFIXO-CALC (1:WRK-PREFIXO-TAM)
027800             PERFORM 9130-MONTAR-MSG-ID-LETRAS
027900                THRU 9130-MONTAR-MSG-ID-LETRAS-FIM
028000           ELSE
028100             COMPUTE WRK-RESTO-TAM =
028200                 WRK-TRIM-TAM - WRK-PREFIXO-TAM
028300             IF WRK-RESTO-TAM NOT EQUAL 3
028400                 PERFORM 9140-MONTAR-MSG-ID-NUMEROS
028500                    THRU 9140-MONTAR-MSG-ID-NUMEROS-FIM
028600             ELSE
028700                 PERFORM 2040-CONFERIR-3-DIGITOS
028800                    THRU 2040-CONFERIR-3-DIGITOS-FIM
028900             END-IF
029000           END-IF
029100         END-IF.
029200
029300 2030-CONFERIR-ID-COM-PREFIXO-FIM.        EXIT.

029400*=================================================================
029500*    ALT2 - OS 3 ULTIMOS CARACTERES DO ID CANDIDATO JA
029600*    FORAM ISOLADOS (WRK-RESTO-TAM = 3); CONFERE SE SAO TODOS
029700*    NUMERICOS E, SE FOREM, CHECA A UNICIDADE DO NUMERO.
029800 2040-CONFERIR-3-DIGITOS.
029900
030000         MOVE WRK-TRIM-CAMPO (WRK-PREFIXO-TAM + 1:3)
030100             TO WRK-RESTO-DIGITOS.
030200         MOVE 'S'                  TO WRK-RESTO-OK.
030300         PERFORM 2045-CONFERIR-DIGITO
030400            THRU 2045-CONFERIR-DIGITO-FIM
030500            VARYING IDX-DIG FROM 1 BY 1
030600            UNTIL IDX-DIG > 3 OR WRK-RESTO-OK EQUAL 'N'.
030700         IF WRK-RESTO-OK EQUAL 'N'
030800             PERFORM 9140-MONTAR-MSG-ID-NUMEROS
030900                THRU 9140-MONTAR-MSG-ID-NUMEROS-FIM
031000         ELSE
031100             MOVE 'N'              TO WRK-ACHOU-DUP-NUM
031200             PERFORM 2050-CONFERIR-UNICO-NUMERO
031300                THRU 2050-CONFERIR-UNICO-NUMERO-FIM
031400                VARYING LK-IDX FROM 1 BY 1
031500                UNTIL LK-IDX > LK-QTD-IDS
031600                   OR WRK-ACHOU-DUP-NUM EQUAL 'S'
031700             IF WRK-ACHOU-DUP-NUM EQUAL 'S'
031800                 PERFORM 9120-MONTAR-MSG-ID-NAO-UNICO
031900                    THRU 9120-MONTAR-MSG-ID-NAO-UNICO-FIM
032000             END-IF
032100         END-IF.
032200
032300 2040-CONFERIR-3-DIGITOS-FIM.             EXIT.
032400*=================================================================
032500 2045-CONFERIR-DIGITO.
032600
032700         IF WRK-RESTO-DIG-POS (IDX-DIG) IS NOT CLASSE-DIGITO
032800             MOVE 'N'              TO WRK-RESTO-OK
032900         END-IF.
033000
033100 2045-CONFERIR-DIGITO-FIM.                EXIT.
033200*=================================================================
033300*    CONFERE O ID EXISTENTE NA POSICAO LK-IDX CONTRA O RESTO
033400*    NUMERICO DO ID CANDIDATO - COMO TODO ID JA GRAVADO PASSOU
033500*    NESTA MESMA VALIDACAO, SEUS 3 ULTIMOS CARACTERES UTEIS SAO
033600*    SEMPRE O SEU PROPRIO SUFIXO NUMERICO.
033700 2050-CONFERIR-UNICO-NUMERO.
033800
033900         IF LK-TABELA-IDS-ITEM (LK-IDX) NOT EQUAL LK-CAMPO-ID
034000             MOVE LK-TABELA-IDS-ITEM (LK-IDX) TO WRK-TRIM-CAMPO
034100             PERFORM 9000-CALCULAR-TAMANHO
034200                THRU 9000-CALCULAR-TAMANHO-FIM
034300             IF WRK-TRIM-TAM IS GREATER THAN OR EQUAL TO 3
034400                 COMPUTE WRK-POS-RESTO = WRK-TRIM-TAM - 2
034500                 IF WRK-TRIM-CAMPO (WRK-POS-RESTO:3)
034600                     EQUAL WRK-RESTO-DIGITOS
034700                     MOVE 'S'      TO WRK-ACHOU-DUP-NUM
034800                 END-IF
034900             END-IF
035000         END-IF.
035100
035200 2050-CONFERIR-UNICO-NUMERO-FIM.          EXIT.

035300*=================================================================
035400 3000-VALIDAR-NOME-USUARIO                SECTION.
035500
035600         MOVE LK-CAMPO-TEXTO       TO WRK-TRIM-CAMPO.
035700         IF WRK-TRIM-CAR-POS (1) EQUAL SPACE
035800             PERFORM 9200-MONTAR-MSG-NOME
035900                THRU 9200-MONTAR-MSG-NOME-FIM
036000         ELSE
036100             SET WRK-NOME-VALIDO        TO TRUE
036200             PERFORM 3010-EXAMINAR-CAR-NOME
036300                THRU 3010-EXAMINAR-CAR-NOME-FIM
036400                VARYING IDX-CAR FROM 1 BY 1
036500                UNTIL IDX-CAR > 40 OR WRK-NOME-INVALIDO
036600             IF WRK-NOME-INVALIDO
036700                 PERFORM 9200-MONTAR-MSG-NOME
036800                    THRU 9200-MONTAR-MSG-NOME-FIM
036900             END-IF
037000         END-IF.
037100
037200 3000-VALIDAR-NOME-USUARIO-FIM.           EXIT.
037300*=================================================================
037400 3010-EXAMINAR-CAR-NOME.
037500
037600         IF WRK-TRIM-CAR-POS (IDX-CAR) IS NOT CLASSE-LETRA
037700            AND WRK-TRIM-CAR-POS (IDX-CAR) NOT EQUAL SPACE
037800             SET WRK-NOME-INVALIDO TO TRUE
037900         END-IF.
038000
038100 3010-EXAMINAR-CAR-NOME-FIM.              EXIT.
038200*=================================================================
038300 4000-VALIDAR-ID-USUARIO                  SECTION.
038400
038500         MOVE LK-CAMPO-ID          TO WRK-TRIM-CAMPO.
038600         PERFORM 9000-CALCULAR-TAMANHO
038700            THRU 9000-CALCULAR-TAMANHO-FIM.
038800         IF WRK-TRIM-TAM NOT EQUAL 9
038900             PERFORM 9300-MONTAR-MSG-ID-USU-ERRADO
039000                THRU 9300-MONTAR-MSG-ID-USU-ERRADO-FIM
039100         ELSE
039200           IF LK-CAMPO-ID-1A-POS IS NOT CLASSE-DIGITO
039300             PERFORM 9300-MONTAR-MSG-ID-USU-ERRADO
039400                THRU 9300-MONTAR-MSG-ID-USU-ERRADO-FIM
039500           ELSE
039600             MOVE ZERO             TO WRK-QTD-LETRAS
039700             MOVE ZERO             TO WRK-POS-LETRA
039800             MOVE 'S'              TO WRK-RESTO-OK
039900             PERFORM 4010-EXAMINAR-CAR-ID-USU
040000                THRU 4010-EXAMINAR-CAR-ID-USU-FIM
040100                VARYING IDX-CAR FROM 1 BY 1
040200                UNTIL IDX-CAR > 9 OR WRK-RESTO-OK EQUAL 'N'
040300             PERFORM 4020-VALIDAR-CONTAGEM-LETRAS
040400                THRU 4020-VALIDAR-CONTAGEM-LETRAS-FIM
040500           END-IF
040600         END-IF.
040700
040800 4000-VALIDAR-ID-USUARIO-FIM.             EXIT.

040900*=================================================================
041000 4010-EXAMINAR-CAR-ID-USU.
041100
041200         IF WRK-TRIM-CAR-POS (IDX-CAR) IS CLASSE-DIGITO
041300             CONTINUE
041400         ELSE
041500           IF WRK-TRIM-CAR-POS (IDX-CAR) IS CLASSE-LETRA
041600             ADD 1                 TO WRK-QTD-LETRAS
041700             MOVE IDX-CAR          TO WRK-POS-LETRA
041800           ELSE
041900             MOVE 'N'              TO WRK-RESTO-OK
042000           END-IF
042100         END-IF.
042200
042300 4010-EXAMINAR-CAR-ID-USU-FIM.            EXIT.
042400*=================================================================
042500*    ALT4 - NO MAXIMO 1 LETRA NO ID DE USUARIO, E SO SE
042600*    FOR A ULTIMA POSICAO (POS 9).
042700 4020-VALIDAR-CONTAGEM-LETRAS.
042800
042900         IF WRK-RESTO-OK EQUAL 'N'
043000             PERFORM 9300-MONTAR-MSG-ID-USU-ERRADO
043100                THRU 9300-MONTAR-MSG-ID-USU-ERRADO-FIM
043200         ELSE
043300           IF WRK-QTD-LETRAS IS GREATER THAN 1
043400             PERFORM 9300-MONTAR-MSG-ID-USU-ERRADO
043500                THRU 9300-MONTAR-MSG-ID-USU-ERRADO-FIM
043600           ELSE
043700             IF WRK-QTD-LETRAS EQUAL 1 AND
043800                WRK-POS-LETRA NOT EQUAL 9
043900                 PERFORM 9300-MONTAR-MSG-ID-USU-ERRADO
044000                    THRU 9300-MONTAR-MSG-ID-USU-ERRADO-FIM
044100             ELSE
044200                 PERFORM 4030-PROCURAR-ID-USU-IGUAL
044300                    THRU 4030-PROCURAR-ID-USU-IGUAL-FIM
044400                 IF WRK-DUPLICADO EQUAL 'S'
044500                     PERFORM 9310-MONTAR-MSG-ID-USU-DUP
044600                        THRU 9310-MONTAR-MSG-ID-USU-DUP-FIM
044700                 END-IF
044800             END-IF
044900           END-IF
045000         END-IF.
045100
045200 4020-VALIDAR-CONTAGEM-LETRAS-FIM.        EXIT.
045300*=================================================================
045400 4030-PROCURAR-ID-USU-IGUAL.
045500
045600         MOVE 'N'                  TO WRK-DUPLICADO.
045700         IF LK-QTD-IDS IS GREATER THAN ZERO
045800             SET LK-IDX            TO 1
045900             SEARCH LK-TABELA-IDS-ITEM
046000                 AT END
046100                     CONTINUE
046200                 WHEN LK-TABELA-IDS-ITEM (LK-IDX) (1:9)
046300                     EQUAL WRK-TRIM-CAMPO (1:9)
046400                     MOVE 'S'      TO WRK-DUPLICADO
046500             END-SEARCH
046600         END-IF.
046700
046800 4030-PROCURAR-ID-USU-IGUAL-FIM.          EXIT.

046900*=================================================================
047000*    ROTINA GENERICA - CALCULA O TAMANHO UTIL (SEM OS BRANCOS
047100*    A DIREITA) DO CAMPO WRK-TRIM-CAMPO, USADA POR TODAS AS
047200*    VALIDACOES E PELA MONTAGEM DAS MENSAGENS DE ERRO.
047300 9000-CALCULAR-TAMANHO                    SECTION.
047400
047500         MOVE ZERO                 TO WRK-TRIM-TAM.
047600         PERFORM 9010-BUSCAR-BRANCO
047700            THRU 9010-BUSCAR-BRANCO-FIM
047800            VARYING WRK-POS-BUSCA FROM 60 BY -1
047900            UNTIL WRK-POS-BUSCA EQUAL ZERO
048000               OR WRK-TRIM-TAM NOT EQUAL ZERO.
048100
048200 9000-CALCULAR-TAMANHO-FIM.               EXIT.
048300*=================================================================
048400 9010-BUSCAR-BRANCO.
048500
048600         IF WRK-TRIM-CAR-POS (WRK-POS-BUSCA) NOT EQUAL SPACE
048700             MOVE WRK-POS-BUSCA    TO WRK-TRIM-TAM
048800         END-IF.
048900
049000 9010-BUSCAR-BRANCO-FIM.                  EXIT.
049100*=================================================================
049200 9100-MONTAR-MSG-TITULO                   SECTION.
049300
049400         IF WRK-TRIM-TAM IS GREATER THAN ZERO
049500             STRING 'ERROR: Movie Title '   DELIMITED BY SIZE
049600                 WRK-TRIM-CAMPO (1:WRK-TRIM-TAM)
049700                                         DELIMITED BY SIZE
049800                 ' is wrong'             DELIMITED BY SIZE
049900                 INTO LK-MSG-ERRO
050000             END-STRING
050100         ELSE
050200             MOVE 'ERROR: Movie Title  is wrong'
050300                                         TO LK-MSG-ERRO
050400         END-IF.
050500
050600 9100-MONTAR-MSG-TITULO-FIM.              EXIT.
050700*=================================================================
050800 9110-MONTAR-MSG-ID-FALTANDO               SECTION.
050900
051000         IF WRK-TRIM-TAM IS GREATER THAN ZERO
051100             STRING 'ERROR: Movie Id '      DELIMITED BY SIZE
051200                 WRK-TRIM-CAMPO (1:WRK-TRIM-TAM)
051300                                         DELIMITED BY SIZE
051400                 ' is wrong'             DELIMITED BY SIZE
051500                 INTO LK-MSG-ERRO
051600             END-STRING
051700         ELSE
051800             MOVE 'ERROR: Movie Id  is wrong'
051900                                         TO LK-MSG-ERRO
052000         END-IF.
052100
052200 9110-MONTAR-MSG-ID-FALTANDO-FIM.         EXIT.

052300*=================================================================
052400 9120-MONTAR-MSG-ID-NAO-UNICO             SECTION.
052500
052600         STRING 'ERROR: Movie Id numbers '  DELIMITED BY SIZE
052700             WRK-TRIM-CAMPO (1:WRK-TRIM-TAM)
052800                                         DELIMITED BY SIZE
052900             " aren't unique"            DELIMITED BY SIZE
053000             INTO LK-MSG-ERRO
053100         END-STRING.
053200
053300 9120-MONTAR-MSG-ID-NAO-UNICO-FIM.        EXIT.
053400*=================================================================
053500 9130-MONTAR-MSG-ID-LETRAS                SECTION.
053600
053700         STRING 'ERROR: Movie Id letters '  DELIMITED BY SIZE
053800             WRK-TRIM-CAMPO (1:WRK-TRIM-TAM)
053900                                         DELIMITED BY SIZE
054000             ' are wrong'                DELIMITED BY SIZE
054100             INTO LK-MSG-ERRO
054200         END-STRING.
054300
054400 9130-MONTAR-MSG-ID-LETRAS-FIM.           EXIT.
054500*=================================================================
054600 9140-MONTAR-MSG-ID-NUMEROS               SECTION.
054700
054800         STRING 'ERROR: Movie Id numbers '  DELIMITED BY SIZE
054900             WRK-TRIM-CAMPO (1:WRK-TRIM-TAM)
055000                                         DELIMITED BY SIZE
055100             ' are wrong'                DELIMITED BY SIZE
055200             INTO LK-MSG-ERRO
055300         END-STRING.
055400
055500 9140-MONTAR-MSG-ID-NUMEROS-FIM.          EXIT.
055600*=================================================================
055700 9200-MONTAR-MSG-NOME                     SECTION.
055800
055900         MOVE LK-CAMPO-TEXTO       TO WRK-TRIM-CAMPO.
056000         PERFORM 9000-CALCULAR-TAMANHO
056100            THRU 9000-CALCULAR-TAMANHO-FIM.
056200         IF WRK-TRIM-TAM IS GREATER THAN ZERO
056300             STRING 'ERROR: User Name '     DELIMITED BY SIZE
056400                 WRK-TRIM-CAMPO (1:WRK-TRIM-TAM)
056500                                         DELIMITED BY SIZE
056600                 ' is wrong'             DELIMITED BY SIZE
056700                 INTO LK-MSG-ERRO
056800             END-STRING
056900         ELSE
057000             MOVE 'ERROR: User Name  is wrong'
057100                                         TO LK-MSG-ERRO
057200         END-IF.
057300
057400 9200-MONTAR-MSG-NOME-FIM.                EXIT.

057500*=================================================================
057600 9300-MONTAR-MSG-ID-USU-ERRADO           SECTION.
057700
057800         IF WRK-TRIM-TAM IS GREATER THAN ZERO
057900             STRING 'ERROR: User Id '       DELIMITED BY SIZE
058000                 WRK-TRIM-CAMPO (1:WRK-TRIM-TAM)
058100                                         DELIMITED BY SIZE
058200                 ' is wrong'             DELIMITED BY SIZE
058300                 INTO LK-MSG-ERRO
058400             END-STRING
058500         ELSE
058600             MOVE 'ERROR: User Id  is wrong'
058700                                         TO LK-MSG-ERRO
058800         END-IF.
058900
059000 9300-MONTAR-MSG-ID-USU-ERRADO-FIM.       EXIT.
059100*=================================================================
059200 9310-MONTAR-MSG-ID-USU-DUP                SECTION.
059300
059400         STRING 'ERROR: User Id '           DELIMITED BY SIZE
059500             WRK-TRIM-CAMPO (1:WRK-TRIM-TAM)
059600                                         DELIMITED BY SIZE
059700             " isn't unique"             DELIMITED BY SIZE
059800             INTO LK-MSG-ERRO
059900         END-STRING.
060000
060100 9310-MONTAR-MSG-ID-USU-DUP-FIM.          EXIT.




