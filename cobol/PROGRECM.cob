000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             PROGRECM.
000400 AUTHOR.                                 MATHEUS H MEDEIROS.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           09 / 05 / 1989.
000700 DATE-COMPILED.
000800 SECURITY.                               FOURSYS - USO INTERNO.
000900*=================================================================
001000*    PROGRAMA   : PROGRECM
001100*    PROGRAMADOR: MATHEUS H MEDEIROS
001200*    ANALISTA   : IVAN SANCHES
001300*    CONSULTORIA: FOURSYS
001400*    DATA.......: 09 / 05 / 1989
001500*-----------------------------------------------------------------
001600*    OBJETIVO...: LOTE DE RECOMENDACAO DE FILMES POR GENERO.
001700*                 LE O ARQUIVO DE FILMES E O DE USUARIOS,
001800*                 VALIDA TITULO/ID DE FILME E NOME/ID DE
001900*                 USUARIO (SUB-ROTINA PROGVALI) E, SE TUDO
002000*                 ESTIVER CORRETO, GRAVA PARA CADA USUARIO OS
002100*                 FILMES RECOMENDADOS (MESMO GENERO DE ALGUM
002200*                 FILME CURTIDO, EXCLUINDO OS JA CURTIDOS). SE
002300*                 ALGUM REGISTRO FOR INVALIDO, O PROCESSAMENTO
002400*                 PARA NA HORA E A SAIDA VIRA SO A MENSAGEM DE
002500*                 ERRO.
002600*-----------------------------------------------------------------
002700*    ARQUIVOS                I/O                  INCLUDE/BOOK
002800*    ARQFILME (FILMES)       INPUT                  #BOOKFLM
002900*    ARQUSU   (USUARIOS)     INPUT                  #BOOKUSU
003000*    ARQSAI   (RECOMENDACAO) OUTPUT                 #BOOKSAI
003100*                                                    #BOOKERR
003200*-----------------------------------------------------------------
003300*    MODULOS....: CALL PROGVALI (VALIDACAO)
003400*-----------------------------------------------------------------
003500*                          ALTERACOES
003600*-----------------------------------------------------------------
ALT1  *    PROGRAMADOR: M.MEDEIROS
.     *    DATA.......: 09 / 05 / 1989
.     *    OBJETIVO...: VERSAO ORIGINAL - CARGA DE FILMES E
.     *                 USUARIOS, GERACAO DA RECOMENDACAO POR
.     *                 GENERO.
004200*-----------------------------------------------------------------
ALT2  *    PROGRAMADOR: I.SANCHES
.     *    DATA.......: 22 / 09 / 1998
.     *    OBJETIVO...: AJUSTADA A CARGA DE FILMES PARA MANTER
.     *                 A LISTA DE IDS JA CARREGADOS SEPARADA
.     *                 (TB-ID-FLM) PARA PASSAR AO PROGVALI.
004800*-----------------------------------------------------------------
ALT3  *    PROGRAMADOR: M.MEDEIROS
.     *    DATA.......: 11 / 01 / 1999
.     *    OBJETIVO...: AJUSTE MILENIO - REVISADAS AS DATAS DE
.     *                 COMPILACAO / SEM IMPACTO NA LOGICA.
005300*-----------------------------------------------------------------
ALT4  *    PROGRAMADOR: J.ALBURQUERQUE
.     *    DATA.......: 02 / 06 / 2003
.     *    OBJETIVO...: INCLUIDA A CARGA/VALIDACAO DE USUARIOS
.     *                 E A GERACAO DA RECOMENDACAO POR GENERO.
005800*-----------------------------------------------------------------
ALT5  *    PROGRAMADOR: J.ALBURQUERQUE
.     *    DATA.......: 14 / 03 / 2006
.     *    OBJETIVO...: CRIADA A ROTINA UNICA 9500-APARAR-TOKEN E OS
.     *                 INDICES WRK-SUB-A/B/C, TIRANDO OS APARADORES
.     *                 DE CAMPO E OS INDICES SOLTOS QUE EXISTIAM
.     *                 REPETIDOS EM CADA ROTINA DE CARGA/GERACAO.
006310*-----------------------------------------------------------------
ALT6  *    PROGRAMADOR: I.SANCHES
.     *    DATA.......: 12 / 09 / 2008
.     *    OBJETIVO...: 9999-TRATA-ERRO PASSOU A EXIBIR A MENSAGEM
.     *                 DE ERRO DIRETO (DESCRICAO/STATUS/AREA) SEM
.     *                 CHAMAR MODULO EXTERNO - ALINHADO COM O 9000-
.     *                 MSG-ERRO DOS DEMAIS PROGRAMAS DO LOTE.
006400*=================================================================
006500 ENVIRONMENT                             DIVISION.
006600*=================================================================
006700 CONFIGURATION                           SECTION.
006800*-----------------------------------------------------------------
006900 SPECIAL-NAMES.
007000     C01                       IS TOP-OF-FORM.
007300*-----------------------------------------------------------------
007400 INPUT-OUTPUT                            SECTION.
007500 FILE-CONTROL.
007600     SELECT ARQFILME           ASSIGN TO "ARQFILME"
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS  IS FS-ARQFILME.
007900     SELECT ARQUSU             ASSIGN TO "ARQUSU"
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS  IS FS-ARQUSU.
008200     SELECT ARQSAI             ASSIGN TO "ARQSAI"
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS  IS FS-ARQSAI.
008500*=================================================================
008600 DATA                                    DIVISION.
008700*=================================================================
008800 FILE                                    SECTION.
008900*-----------------------------------------------------------------
009000 FD  ARQFILME.
009100 COPY "#BOOKFLM".
009200*-----------------------------------------------------------------
009300 FD  ARQUSU.
009400 COPY "#BOOKUSU".
009500*-----------------------------------------------------------------
009600 FD  ARQSAI.
009700 COPY "#BOOKSAI".
009800*=================================================================
009900 WORKING-STORAGE                         SECTION.
010000*-----------------------------------------------------------------
010100 01  FILLER                      PIC X(050)          VALUE
010200         "* INICIO DA WORKING - PROGRECM *".
010300*----------------- BOOK DE STATUS DE ARQUIVO E 1O-ERRO ----------
010400 COPY "#BOOKERR".

010500*----------------- TABELA DE FILMES EM MEMORIA -----------------
010600 01  TB-FILME-CTL.
010700     05  TB-QTD-FILME            PIC 9(04) COMP VALUE ZERO.
010800 01  TB-FILME.
010900     05  TB-FLM-ITEM             OCCURS 1 TO 300 TIMES
011000                                 DEPENDING ON TB-QTD-FILME
011100                                 INDEXED BY IDX-FLM.
011200         10  TB-FLM-TITULO       PIC X(60).
011300         10  TB-FLM-ID           PIC X(20).
011400         10  TB-FLM-ID-R REDEFINES TB-FLM-ID.
011500             15  TB-FLM-ID-1A-LETRA  PIC X(01).
011600             15  TB-FLM-ID-RESTO     PIC X(19).
011700         10  TB-FLM-QTD-GENEROS  PIC 9(02) COMP VALUE ZERO.
011800*        ALT4 - MAXIMO DE 20 GENEROS POR FILME. ALEM
011900*        DISSO OS EXCEDENTES NAO ENTRAM NA COMPARACAO.
012000         10  TB-FLM-GENERO       PIC X(30)
012100                                 OCCURS 20 TIMES.
012200*----------------- LISTA DE IDS DE FILME (P/ PROGVALI) --------
012300 01  TB-ID-FLM-CTL.
012400     05  TB-QTD-ID-FLM           PIC 9(04) COMP VALUE ZERO.
012500 01  TB-ID-FLM.
012600     05  TB-ID-FLM-ITEM          PIC X(20)
012700                                 OCCURS 1 TO 300 TIMES
012800                                 DEPENDING ON TB-QTD-ID-FLM
012900                                 INDEXED BY IDX-ID-FLM.
013000*----------------- TABELA DE USUARIOS EM MEMORIA ---------------
013100 01  TB-USUARIO-CTL.
013200     05  TB-QTD-USUARIO          PIC 9(04) COMP VALUE ZERO.
013300 01  TB-USUARIO.
013400     05  TB-USU-ITEM             OCCURS 1 TO 300 TIMES
013500                                 DEPENDING ON TB-QTD-USUARIO
013600                                 INDEXED BY IDX-USU.
013700         10  TB-USU-NOME         PIC X(40).
013800         10  TB-USU-ID           PIC X(09).
013900         10  TB-USU-ID-R REDEFINES TB-USU-ID.
014000             15  TB-USU-ID-1O-DIGITO PIC X(01).
014100             15  TB-USU-ID-RESTO     PIC X(08).
014200         10  TB-USU-QTD-CURTIDOS PIC 9(02) COMP VALUE ZERO.
014300         10  TB-USU-ID-CURTIDO   PIC X(20)
014400                                 OCCURS 20 TIMES.
014500*----------------- LISTA DE IDS DE USUARIO (P/ PROGVALI) ------
014600 01  TB-ID-USU-CTL.
014700     05  TB-QTD-ID-USU           PIC 9(04) COMP VALUE ZERO.
014800 01  TB-ID-USU.
014900     05  TB-ID-USU-ITEM          PIC X(20)
015000                                 OCCURS 1 TO 300 TIMES
015100                                 DEPENDING ON TB-QTD-ID-USU
015200                                 INDEXED BY IDX-ID-USU.

015300*----------------- AREA DE LEITURA / SEPARACAO DE LINHA -------
015400 01  WRK-AREA-LEITURA.
015500     05  WRK-LINHA-TEXTO         PIC X(120)     VALUE SPACES.
015600     05  WRK-PARTE-1             PIC X(60)      VALUE SPACES.
015700     05  WRK-PARTE-2             PIC X(60)      VALUE SPACES.
015800     05  WRK-PARTE-3             PIC X(60)      VALUE SPACES.
015900     05  WRK-QTD-PARTES          PIC 9(02) COMP VALUE ZERO.
016000     05  WRK-LINHA-OK            PIC X(01)      VALUE 'N'.
016100     05  WRK-CAMPO-TAB           PIC X(30)
016200                                 OCCURS 20 TIMES.
016210*----------------- FLAGS DE FIM-DE-ARQUIVO (77, PADRAO FOURSYS) -
016220 77  WRK-EOF-FLM                 PIC X(01)           VALUE 'N'.
016230 77  WRK-EOF-USU                 PIC X(01)           VALUE 'N'.
016500*----------------- CAMPOS CANDIDATOS (ANTES DE VALIDAR) -------
016600 01  WRK-CANDIDATOS.
016700     05  WRK-FLM-TITULO-CAND     PIC X(60)      VALUE SPACES.
016800     05  WRK-FLM-ID-CAND         PIC X(20)      VALUE SPACES.
016900     05  WRK-USU-NOME-CAND       PIC X(60)      VALUE SPACES.
017000     05  WRK-USU-ID-CAND         PIC X(20)      VALUE SPACES.
017100     05  WRK-MSG-ERRO-CHAMADA     PIC X(100)     VALUE SPACES.
017200*----------------- LISTAS DA 2A LINHA (ANTES DE GUARDAR) ------
017300 01  WRK-STAGE-GENEROS-CTL.
017400     05  WRK-STAGE-QTD-GENEROS   PIC 9(02) COMP VALUE ZERO.
017500 01  WRK-STAGE-GENEROS.
017600     05  WRK-STAGE-GENERO        PIC X(30)
017700                                 OCCURS 20 TIMES.
017800 01  WRK-STAGE-CURTIDOS-CTL.
017900     05  WRK-STAGE-QTD-CURTIDOS  PIC 9(02) COMP VALUE ZERO.
018000 01  WRK-STAGE-CURTIDOS.
018100     05  WRK-STAGE-CURTIDO       PIC X(20)
018200                                 OCCURS 20 TIMES.
018300*----------------- ROTINA GENERICA DE "APARAR" (TRIM) --------
018400 01  WRK-TOKEN-TRABALHO.
018500     05  WRK-TOKEN-ENTRADA       PIC X(60)      VALUE SPACES.
018600     05  WRK-TOKEN-CAR REDEFINES WRK-TOKEN-ENTRADA.
018700         10  WRK-TOKEN-CAR-POS   PIC X(01)
018800                                 OCCURS 60 TIMES
018900                                 INDEXED BY IDX-TOK.
019000     05  WRK-TOKEN-SAIDA         PIC X(60)      VALUE SPACES.
019100     05  WRK-TOKEN-INICIO        PIC 9(02) COMP VALUE ZERO.
019200     05  WRK-TOKEN-FIM           PIC 9(02) COMP VALUE ZERO.
019300     05  WRK-TOKEN-TAM           PIC 9(02) COMP VALUE ZERO.
019400*----------------- MONTAGEM DA RECOMENDACAO -------------------
019500 01  WRK-GENEROS-CURTIDOS-CTL.
019600     05  WRK-QTD-GEN-CURTIDO     PIC 9(02) COMP VALUE ZERO.
019700 01  WRK-GENEROS-CURTIDOS.
019800     05  WRK-GEN-CURTIDO         PIC X(30)
019900                                 OCCURS 40 TIMES.
020000 01  WRK-TITULOS-RECOM-CTL.
020100     05  WRK-QTD-TIT-RECOM       PIC 9(02) COMP VALUE ZERO.
020200 01  WRK-TITULOS-RECOM.
020300     05  WRK-TIT-RECOM           PIC X(60)
020400                                 OCCURS 300 TIMES.
020500 01  WRK-LINHA-SAIDA             PIC X(200)     VALUE SPACES.
020600 01  WRK-LINHA-PTR               PIC 9(03) COMP VALUE 1.
020700*----------------- CHAVES / CONTADORES DIVERSOS ---------------
020800 01  WRK-CHAVES-DIVERSAS.
020900     05  WRK-ACHOU               PIC X(01)      VALUE 'N'.
021000     05  WRK-JA-CURTIU           PIC X(01)      VALUE 'N'.
021100     05  WRK-JA-TEM-GENERO       PIC X(01)      VALUE 'N'.
021200     05  WRK-JA-TEM-TITULO       PIC X(01)      VALUE 'N'.
021300     05  WRK-COMPARTILHA-GENERO  PIC X(01)      VALUE 'N'.
021600     05  WRK-SUB-A               PIC 9(02) COMP VALUE ZERO.
021700     05  WRK-SUB-B               PIC 9(02) COMP VALUE ZERO.
021800     05  WRK-SUB-C               PIC 9(03) COMP VALUE ZERO.
021810*----------------- ACUMULADORES DE LEITURA (77, PADRAO FOURSYS) -
021820 77  WRK-ACUM-FILMES-LIDOS       PIC 9(04) COMP       VALUE ZERO.
021830 77  WRK-ACUM-USU-LIDOS          PIC 9(04) COMP       VALUE ZERO.
021900*-----------------------------------------------------------------
022000 01  FILLER                      PIC X(050)          VALUE
022100         "* FIM DA WORKING - PROGRECM *".

022200*=================================================================
022300 PROCEDURE                               DIVISION.
022400*=================================================================
022500 0000-PRINCIPAL.
022600
022700         PERFORM 0100-CARREGAR-FILMES
022800            THRU 0100-CARREGAR-FILMES-FIM.
022900         IF NOT WRK-HOUVE-ERRO
023000             PERFORM 0200-CARREGAR-USUARIOS
023100                THRU 0200-CARREGAR-USUARIOS-FIM
023200         END-IF.
023300         PERFORM 0300-GERAR-RECOMENDACOES
023400            THRU 0300-GERAR-RECOMENDACOES-FIM.
023500         GOBACK.
023600
023700 0000-PRINCIPAL-FIM.                     EXIT.
023800*=================================================================
023900*    CARGA E VALIDACAO DO ARQUIVO DE FILMES (ARQFILME).
024000 0100-CARREGAR-FILMES                    SECTION.
024100
024200         OPEN INPUT ARQFILME.
024300         PERFORM 0105-TESTAR-STATUS-FLM
024400            THRU 0105-TESTAR-STATUS-FLM-FIM.
024500         IF FS-ARQFILME EQUAL '00'
024600             PERFORM 0102-PROCESSAR-UM-FILME
024700                THRU 0102-PROCESSAR-UM-FILME-FIM
024800                UNTIL WRK-EOF-FLM EQUAL 'S'
024900                   OR WRK-HOUVE-ERRO
025000             CLOSE ARQFILME
025100         END-IF.
025200
025300 0100-CARREGAR-FILMES-FIM.               EXIT.
025400*=================================================================
025500 0102-PROCESSAR-UM-FILME.
025600
025700         PERFORM 0110-LER-FILME
025800            THRU 0110-LER-FILME-FIM.
025900         IF WRK-EOF-FLM NOT EQUAL 'S'
026000             PERFORM 0130-VALIDAR-FILME
026100                THRU 0130-VALIDAR-FILME-FIM
026200             IF NOT WRK-HOUVE-ERRO
026300                 PERFORM 0120-LER-GENERO
026400                    THRU 0120-LER-GENERO-FIM
026500                 IF WRK-EOF-FLM NOT EQUAL 'S'
026600                     PERFORM 0140-GUARDAR-FILME
026700                        THRU 0140-GUARDAR-FILME-FIM
026800                 END-IF
026900             END-IF
027000         END-IF.
027100
027200 0102-PROCESSAR-UM-FILME-FIM.            EXIT.
027300*=================================================================
027400 0105-TESTAR-STATUS-FLM.
027500
027600         IF FS-ARQFILME NOT EQUAL '00'
027700             MOVE WRK-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
027800             MOVE 'ARQFILME'      TO WRK-AREA-ERRO
027900             MOVE FS-ARQFILME      TO WRK-STATUS-ERRO
028000             PERFORM 9999-TRATA-ERRO
028100                THRU 9999-TRATA-ERRO-FIM
028200         END-IF.
028300
028400 0105-TESTAR-STATUS-FLM-FIM.             EXIT.

028500*=================================================================
028600*    LE A LINHA "TITULO,ID" - PULA LINHAS QUE NAO TIVEREM
028700*    EXATAMENTE 2 CAMPOS SEPARADOS POR VIRGULA (NAO E ERRO).
028800 0110-LER-FILME.
028900
029000         MOVE 'N'                  TO WRK-LINHA-OK.
029100         PERFORM 0112-LER-1-LINHA-FLM
029200            THRU 0112-LER-1-LINHA-FLM-FIM
029300            UNTIL WRK-EOF-FLM EQUAL 'S'
029400               OR WRK-LINHA-OK EQUAL 'S'.
029500
029600 0110-LER-FILME-FIM.                     EXIT.
029700*=================================================================
029800 0112-LER-1-LINHA-FLM.
029900
030000         READ ARQFILME INTO WRK-LINHA-TEXTO
030100             AT END
030200                 MOVE 'S'          TO WRK-EOF-FLM
030300             NOT AT END
030400                 ADD 1             TO WRK-ACUM-FILMES-LIDOS
030500                 PERFORM 0114-SEPARAR-LINHA-FLM
030600                    THRU 0114-SEPARAR-LINHA-FLM-FIM
030700         END-READ.
030800
030900 0112-LER-1-LINHA-FLM-FIM.               EXIT.
031000*=================================================================
031100 0114-SEPARAR-LINHA-FLM.
031200
031300         UNSTRING WRK-LINHA-TEXTO DELIMITED BY ','
031400             INTO WRK-PARTE-1 WRK-PARTE-2 WRK-PARTE-3
031500             TALLYING IN WRK-QTD-PARTES
031600         END-UNSTRING.
031700         IF WRK-QTD-PARTES EQUAL 2
031800             MOVE WRK-PARTE-1      TO WRK-TOKEN-ENTRADA
031900             PERFORM 9500-APARAR-TOKEN
032000                THRU 9500-APARAR-TOKEN-FIM
032100             MOVE WRK-TOKEN-SAIDA  TO WRK-FLM-TITULO-CAND
032200             MOVE WRK-PARTE-2      TO WRK-TOKEN-ENTRADA
032300             PERFORM 9500-APARAR-TOKEN
032400                THRU 9500-APARAR-TOKEN-FIM
032500             MOVE WRK-TOKEN-SAIDA (1:20)
032600                                   TO WRK-FLM-ID-CAND
032700             MOVE 'S'              TO WRK-LINHA-OK
032800         END-IF.
032900
033000 0114-SEPARAR-LINHA-FLM-FIM.             EXIT.
033100*=================================================================
033200*    LE A LINHA DE GENEROS (2A LINHA DO FILME). SE ACABOU O
033300*    ARQUIVO AQUI, O FILME FICA PELA METADE E E DESCARTADO -
033400*    ISSO NAO E ERRO DE VALIDACAO.
033500 0120-LER-GENERO.
033600
033700         READ ARQFILME INTO WRK-LINHA-TEXTO
033800             AT END
033900                 MOVE 'S'          TO WRK-EOF-FLM
034000             NOT AT END
034100                 PERFORM 0122-SEPARAR-GENEROS
034200                    THRU 0122-SEPARAR-GENEROS-FIM
034300         END-READ.
034400
034500 0120-LER-GENERO-FIM.                    EXIT.

034600*=================================================================
034700 0122-SEPARAR-GENEROS.
034800
034900         MOVE ZERO                 TO WRK-QTD-PARTES.
035000         MOVE SPACES               TO WRK-CAMPO-TAB (1).
035100         UNSTRING WRK-LINHA-TEXTO DELIMITED BY ','
035200             INTO WRK-CAMPO-TAB (01) WRK-CAMPO-TAB (02)
035300                  WRK-CAMPO-TAB (03) WRK-CAMPO-TAB (04)
035400                  WRK-CAMPO-TAB (05) WRK-CAMPO-TAB (06)
035500                  WRK-CAMPO-TAB (07) WRK-CAMPO-TAB (08)
035600                  WRK-CAMPO-TAB (09) WRK-CAMPO-TAB (10)
035700                  WRK-CAMPO-TAB (11) WRK-CAMPO-TAB (12)
035800                  WRK-CAMPO-TAB (13) WRK-CAMPO-TAB (14)
035900                  WRK-CAMPO-TAB (15) WRK-CAMPO-TAB (16)
036000                  WRK-CAMPO-TAB (17) WRK-CAMPO-TAB (18)
036100                  WRK-CAMPO-TAB (19) WRK-CAMPO-TAB (20)
036200             TALLYING IN WRK-QTD-PARTES
036300         END-UNSTRING.
036400         MOVE ZERO                 TO WRK-STAGE-QTD-GENEROS.
036500         PERFORM 0124-GUARDAR-1-GENERO
036600            THRU 0124-GUARDAR-1-GENERO-FIM
036700            VARYING WRK-SUB-A FROM 1 BY 1
036800            UNTIL WRK-SUB-A > WRK-QTD-PARTES.
036900
037000 0122-SEPARAR-GENEROS-FIM.               EXIT.
037100*=================================================================
037200 0124-GUARDAR-1-GENERO.
037300
037400         MOVE WRK-CAMPO-TAB (WRK-SUB-A) TO WRK-TOKEN-ENTRADA.
037500         PERFORM 9500-APARAR-TOKEN
037600            THRU 9500-APARAR-TOKEN-FIM.
037700         IF WRK-TOKEN-TAM IS GREATER THAN ZERO
037800             ADD 1 TO WRK-STAGE-QTD-GENEROS
037900             MOVE WRK-TOKEN-SAIDA (1:30)
038000                 TO WRK-STAGE-GENERO (WRK-STAGE-QTD-GENEROS)
038100         END-IF.
038200
038300 0124-GUARDAR-1-GENERO-FIM.              EXIT.
038400*=================================================================
038500*    VALIDA TITULO E DEPOIS ID (SO CHAMA A VALIDACAO DO ID
038600*    SE O TITULO PASSOU) - CHAMADAS AO PROGVALI.
038700 0130-VALIDAR-FILME.
038800
038900         CALL 'PROGVALI' USING 'MT' WRK-FLM-TITULO-CAND
039000             WRK-FLM-ID-CAND TB-QTD-ID-FLM TB-ID-FLM
039100             WRK-MSG-ERRO-CHAMADA.
039200         IF WRK-MSG-ERRO-CHAMADA NOT EQUAL SPACES
039300             MOVE 'S'              TO WRK-PRIMEIRO-ERRO-SW
039400             MOVE WRK-MSG-ERRO-CHAMADA
039500                                   TO WRK-PRIMEIRO-ERRO-TEXTO
039600         ELSE
039700             CALL 'PROGVALI' USING 'MI' WRK-FLM-TITULO-CAND
039800                 WRK-FLM-ID-CAND TB-QTD-ID-FLM TB-ID-FLM
039900                 WRK-MSG-ERRO-CHAMADA
040000             IF WRK-MSG-ERRO-CHAMADA NOT EQUAL SPACES
040100                 MOVE 'S'          TO WRK-PRIMEIRO-ERRO-SW
040200                 MOVE WRK-MSG-ERRO-CHAMADA
040300                                   TO WRK-PRIMEIRO-ERRO-TEXTO
040400             END-IF
040500         END-IF.
040600
040700 0130-VALIDAR-FILME-FIM.                 EXIT.

040800*=================================================================
040900*    GRAVA O FILME VALIDADO NA TABELA TB-FILME E ACRESCENTA
041000*    O ID NA LISTA TB-ID-FLM (USADA PELO PROGVALI NA PROXIMA
041100*    CHAMADA DE VALIDACAO DE ID).
041200 0140-GUARDAR-FILME.
041300
041400         ADD 1                     TO TB-QTD-FILME.
041500         MOVE WRK-FLM-TITULO-CAND
041600             TO TB-FLM-TITULO (TB-QTD-FILME).
041700         MOVE WRK-FLM-ID-CAND
041800             TO TB-FLM-ID (TB-QTD-FILME).
041900         MOVE WRK-STAGE-QTD-GENEROS
042000             TO TB-FLM-QTD-GENEROS (TB-QTD-FILME).
042100         PERFORM 0142-COPIAR-1-GENERO
042200            THRU 0142-COPIAR-1-GENERO-FIM
042300            VARYING WRK-SUB-A FROM 1 BY 1
042400            UNTIL WRK-SUB-A > WRK-STAGE-QTD-GENEROS.
042500         ADD 1                     TO TB-QTD-ID-FLM.
042600         MOVE WRK-FLM-ID-CAND
042700             TO TB-ID-FLM-ITEM (TB-QTD-ID-FLM).
043300
043400 0140-GUARDAR-FILME-FIM.                 EXIT.
043500*=================================================================
043600 0142-COPIAR-1-GENERO.
043700
043800         MOVE WRK-STAGE-GENERO (WRK-SUB-A)
043900             TO TB-FLM-GENERO (TB-QTD-FILME, WRK-SUB-A).
044000
044100 0142-COPIAR-1-GENERO-FIM.               EXIT.

044200*=================================================================
044300*    ROTINA GENERICA DE "APARAR" (TRIM) DE UM CAMPO X(60).
044400*    ACHA O 1O E O ULTIMO CARACTER NAO-BRANCO E MONTA O
044500*    RESULTADO JA ALINHADO A ESQUERDA EM WRK-TOKEN-SAIDA.
044600*    SE O CAMPO FOR TODO BRANCO, WRK-TOKEN-TAM FICA ZERO.
044700 9500-APARAR-TOKEN SECTION.
044800
044900         MOVE SPACES               TO WRK-TOKEN-SAIDA.
045000         MOVE ZERO                 TO WRK-TOKEN-INICIO
045100                                      WRK-TOKEN-FIM
045200                                      WRK-TOKEN-TAM.
045300         PERFORM 9510-ACHAR-INICIO
045400            VARYING IDX-TOK FROM 1 BY 1
045500            UNTIL IDX-TOK > 60
045600               OR WRK-TOKEN-INICIO NOT = ZERO.
045700         IF WRK-TOKEN-INICIO NOT = ZERO
045800             PERFORM 9520-ACHAR-FIM
045900                VARYING IDX-TOK FROM 60 BY -1
046000                UNTIL IDX-TOK < 1
046100                   OR WRK-TOKEN-FIM NOT = ZERO
046200             COMPUTE WRK-TOKEN-TAM =
046300                 WRK-TOKEN-FIM - WRK-TOKEN-INICIO + 1
046400             MOVE WRK-TOKEN-ENTRADA (WRK-TOKEN-INICIO:
046500                 WRK-TOKEN-TAM)   TO WRK-TOKEN-SAIDA
046600         END-IF.
046700
046800 9500-APARAR-TOKEN-FIM.               EXIT.
046900*=================================================================
047000 9510-ACHAR-INICIO.
047100
047200         IF WRK-TOKEN-CAR-POS (IDX-TOK) NOT = SPACE
047300             SET WRK-TOKEN-INICIO      TO IDX-TOK
047400         END-IF.
047500
047600 9510-ACHAR-INICIO-FIM.               EXIT.
047700*=================================================================
047800 9520-ACHAR-FIM.
047900
048000         IF WRK-TOKEN-CAR-POS (IDX-TOK) NOT = SPACE
048100             SET WRK-TOKEN-FIM         TO IDX-TOK
048200         END-IF.
048300
048400 9520-ACHAR-FIM-FIM.                  EXIT.

048500*=================================================================
048600*    CARGA DO ARQUIVO DE USUARIOS (ARQUSU). MESMO DESENHO DE
048700*    0100-CARREGAR-FILMES: 1A LINHA = NOME,ID  2A LINHA =
048800*    LISTA DE IDS DE FILME QUE O USUARIO CURTIU.
048900 0200-CARREGAR-USUARIOS SECTION.
049000
049100 0200-INICIO.
049200
049300         OPEN INPUT ARQUSU.
049400         PERFORM 0205-TESTAR-STATUS-USU.
049500         IF FS-ARQUSU = '00'
049600             PERFORM 0202-PROCESSAR-UM-USUARIO
049700                THRU 0202-PROCESSAR-UM-USUARIO-FIM
049800                UNTIL WRK-EOF-USU = 'S'
049900                   OR WRK-HOUVE-ERRO
050000             CLOSE ARQUSU
050100         END-IF.
050200
050300 0200-CARREGAR-USUARIOS-FIM.            EXIT.
050400*=================================================================
050500 0202-PROCESSAR-UM-USUARIO.
050600
050700         PERFORM 0210-LER-USUARIO.
050800         IF WRK-EOF-USU NOT = 'S'
050900             PERFORM 0230-VALIDAR-USUARIO
051000             IF NOT WRK-HOUVE-ERRO
051100                 PERFORM 0220-LER-CURTIDAS
051200                 IF WRK-EOF-USU NOT = 'S'
051300                     PERFORM 0240-GUARDAR-USUARIO
051400                 END-IF
051500             END-IF
051600         END-IF.
051700
051800 0202-PROCESSAR-UM-USUARIO-FIM.         EXIT.
051900*=================================================================
052000 0205-TESTAR-STATUS-USU.
052100
052200         IF FS-ARQUSU NOT = '00'
052300             MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO
052400             MOVE 'ARQUSU'             TO WRK-AREA-ERRO
052500             MOVE FS-ARQUSU            TO WRK-STATUS-ERRO
052600             PERFORM 9999-TRATA-ERRO
052700         END-IF.
052800
052900 0205-TESTAR-STATUS-USU-FIM.            EXIT.

053000*=================================================================
053100*    LE UMA LINHA "VALIDA" DE USUARIO (NOME,ID), PULANDO
053200*    LINHAS QUE NAO SEPARAM EM EXATAMENTE 2 PARTES.
053300 0210-LER-USUARIO.
053400
053500         MOVE 'N'                  TO WRK-LINHA-OK.
053600         PERFORM 0212-LER-1-LINHA-USU
053700            UNTIL WRK-EOF-USU = 'S'
053800               OR WRK-LINHA-OK = 'S'.
053900
054000 0212-LER-1-LINHA-USU.
054100
054200         READ ARQUSU INTO WRK-LINHA-TEXTO
054300             AT END
054400                 MOVE 'S'          TO WRK-EOF-USU
054500             NOT AT END
054600                 ADD 1             TO WRK-ACUM-USU-LIDOS
054700                 PERFORM 0214-SEPARAR-LINHA-USU
054800         END-READ.
054900
055000*    NAO SE APARA (TRIM) O NOME - O ESPACO A ESQUERDA DO NOME
055100*    E PARTE DA REGRA DE VALIDACAO DO PROGVALI (OPERACAO 'UN').
055200*    SO O ID DO USUARIO E APARADO.
055300 0214-SEPARAR-LINHA-USU.
055400
055500         UNSTRING WRK-LINHA-TEXTO DELIMITED BY ','
055600             INTO WRK-PARTE-1 WRK-PARTE-2 WRK-PARTE-3
055700             TALLYING IN WRK-QTD-PARTES.
055800         IF WRK-QTD-PARTES = 2
055900             MOVE WRK-PARTE-1(1:60) TO WRK-USU-NOME-CAND
056000             MOVE WRK-PARTE-2      TO WRK-TOKEN-ENTRADA
056100             PERFORM 9500-APARAR-TOKEN
056200                THRU 9500-APARAR-TOKEN-FIM
056300             MOVE WRK-TOKEN-SAIDA (1:20) TO WRK-USU-ID-CAND
056400             MOVE 'S'              TO WRK-LINHA-OK
056500         END-IF.

056600*=================================================================
056700*    LE A 2A LINHA DO USUARIO - LISTA DE IDS DE FILME CURTIDOS,
056800*    SEPARADOS POR VIRGULA.
056900 0220-LER-CURTIDAS.
057000
057100         MOVE ZERO                 TO WRK-STAGE-QTD-CURTIDOS.
057200         READ ARQUSU INTO WRK-LINHA-TEXTO
057300             AT END
057400                 MOVE 'S'          TO WRK-EOF-USU
057500             NOT AT END
057600                 PERFORM 0222-SEPARAR-CURTIDOS
057700         END-READ.
057800
057900 0220-LER-CURTIDAS-FIM.               EXIT.
058000*=================================================================
058100 0222-SEPARAR-CURTIDOS.
058200
058300         MOVE ZERO                 TO WRK-QTD-PARTES.
058400         MOVE SPACES               TO WRK-CAMPO-TAB (1).
058500         UNSTRING WRK-LINHA-TEXTO DELIMITED BY ','
058600             INTO WRK-CAMPO-TAB (01) WRK-CAMPO-TAB (02)
058700                  WRK-CAMPO-TAB (03) WRK-CAMPO-TAB (04)
058800                  WRK-CAMPO-TAB (05) WRK-CAMPO-TAB (06)
058900                  WRK-CAMPO-TAB (07) WRK-CAMPO-TAB (08)
059000                  WRK-CAMPO-TAB (09) WRK-CAMPO-TAB (10)
059100                  WRK-CAMPO-TAB (11) WRK-CAMPO-TAB (12)
059200                  WRK-CAMPO-TAB (13) WRK-CAMPO-TAB (14)
059300                  WRK-CAMPO-TAB (15) WRK-CAMPO-TAB (16)
059400                  WRK-CAMPO-TAB (17) WRK-CAMPO-TAB (18)
059500                  WRK-CAMPO-TAB (19) WRK-CAMPO-TAB (20)
059600             TALLYING IN WRK-QTD-PARTES
059700         END-UNSTRING.
059800         PERFORM 0224-GUARDAR-1-CURTIDO
059900            THRU 0224-GUARDAR-1-CURTIDO-FIM
060000            VARYING WRK-SUB-A FROM 1 BY 1
060100            UNTIL WRK-SUB-A > WRK-QTD-PARTES.
060200
060300 0222-SEPARAR-CURTIDOS-FIM.            EXIT.
060400*=================================================================
060500 0224-GUARDAR-1-CURTIDO.
060600
060700         MOVE WRK-CAMPO-TAB (WRK-SUB-A) TO WRK-TOKEN-ENTRADA.
060800         PERFORM 9500-APARAR-TOKEN
060900            THRU 9500-APARAR-TOKEN-FIM.
061000         IF WRK-TOKEN-TAM IS GREATER THAN ZERO
061100             ADD 1 TO WRK-STAGE-QTD-CURTIDOS
061200             MOVE WRK-TOKEN-SAIDA (1:20)
061300                 TO WRK-STAGE-CURTIDO (WRK-STAGE-QTD-CURTIDOS)
061400         END-IF.
061500
061600 0224-GUARDAR-1-CURTIDO-FIM.           EXIT.
061700*=================================================================
061800*    VALIDA NOME E DEPOIS ID (SO CHAMA A VALIDACAO DO ID SE O
061900*    NOME PASSOU) - CHAMADAS AO PROGVALI.
062000 0230-VALIDAR-USUARIO.
062100
062200         CALL 'PROGVALI' USING 'UN' WRK-USU-NOME-CAND
062300             WRK-USU-ID-CAND TB-QTD-ID-USU TB-ID-USU
062400             WRK-MSG-ERRO-CHAMADA.
062500         IF WRK-MSG-ERRO-CHAMADA NOT EQUAL SPACES
062600             MOVE 'S'              TO WRK-PRIMEIRO-ERRO-SW
062700             MOVE WRK-MSG-ERRO-CHAMADA
062800                                   TO WRK-PRIMEIRO-ERRO-TEXTO
062900         ELSE
063000             CALL 'PROGVALI' USING 'UI' WRK-USU-NOME-CAND
063100                 WRK-USU-ID-CAND TB-QTD-ID-USU TB-ID-USU
063200                 WRK-MSG-ERRO-CHAMADA
063300             IF WRK-MSG-ERRO-CHAMADA NOT EQUAL SPACES
063400                 MOVE 'S'          TO WRK-PRIMEIRO-ERRO-SW
063500                 MOVE WRK-MSG-ERRO-CHAMADA
063600                                   TO WRK-PRIMEIRO-ERRO-TEXTO
063700             END-IF
063800         END-IF.
063900
064000 0230-VALIDAR-USUARIO-FIM.              EXIT.

064100*=================================================================
064200*    GRAVA O USUARIO VALIDADO NA TABELA TB-USUARIO E ACRESCENTA
064300*    O ID NA LISTA TB-ID-USU (USADA PELO PROGVALI NA PROXIMA
064400*    CHAMADA DE VALIDACAO DE ID DE USUARIO).
064500 0240-GUARDAR-USUARIO.
064600
064700         ADD 1                     TO TB-QTD-USUARIO.
064800         MOVE WRK-USU-NOME-CAND
064900             TO TB-USU-NOME (TB-QTD-USUARIO).
065000         MOVE WRK-USU-ID-CAND (1:9)
065100             TO TB-USU-ID (TB-QTD-USUARIO).
065200         MOVE WRK-STAGE-QTD-CURTIDOS
065300             TO TB-USU-QTD-CURTIDOS (TB-QTD-USUARIO).
065400         PERFORM 0242-COPIAR-1-CURTIDO
065500            THRU 0242-COPIAR-1-CURTIDO-FIM
065600            VARYING WRK-SUB-A FROM 1 BY 1
065700            UNTIL WRK-SUB-A > WRK-STAGE-QTD-CURTIDOS.
065800         ADD 1                     TO TB-QTD-ID-USU.
065900         MOVE WRK-USU-ID-CAND
066000             TO TB-ID-USU-ITEM (TB-QTD-ID-USU).
066600
066700 0240-GUARDAR-USUARIO-FIM.              EXIT.
066800*=================================================================
066900 0242-COPIAR-1-CURTIDO.
067000
067100         MOVE WRK-STAGE-CURTIDO (WRK-SUB-A)
067200             TO TB-USU-ID-CURTIDO (TB-QTD-USUARIO, WRK-SUB-A).
067300
067400 0242-COPIAR-1-CURTIDO-FIM.             EXIT.

067500*=================================================================
067600*    ABRE O ARQUIVO DE SAIDA E GERA, PARA CADA USUARIO, A LINHA
067700*    "NOME,ID" E A LINHA COM OS TITULOS RECOMENDADOS. SE ALGUM
067800*    ERRO DE VALIDACAO FOI DETECTADO NA CARGA, GRAVA SO A
067900*    MENSAGEM DE ERRO E ENCERRA.
068000 0300-GERAR-RECOMENDACOES SECTION.
068100
068200 0300-INICIO.
068300
068400         OPEN OUTPUT ARQSAI.
068500         PERFORM 0305-TESTAR-STATUS-SAI.
068600         IF FS-ARQSAI = '00'
068700             IF WRK-HOUVE-ERRO
068800                 PERFORM 0310-ESCREVER-ERRO
068900             ELSE
069000                 PERFORM 0320-PROCESSAR-USUARIO
069100                    THRU 0320-PROCESSAR-USUARIO-FIM
069200                    VARYING IDX-USU FROM 1 BY 1
069300                    UNTIL IDX-USU > TB-QTD-USUARIO
069400             END-IF
069500             CLOSE ARQSAI
069600         END-IF.
069700
069800 0300-GERAR-RECOMENDACOES-FIM.           EXIT.
069900*=================================================================
070000 0305-TESTAR-STATUS-SAI.
070100
070200         IF FS-ARQSAI NOT = '00'
070300             MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO
070400             MOVE 'ARQSAI'             TO WRK-AREA-ERRO
070500             MOVE FS-ARQSAI            TO WRK-STATUS-ERRO
070600             PERFORM 9999-TRATA-ERRO
070700         END-IF.
070800
070900 0305-TESTAR-STATUS-SAI-FIM.             EXIT.
071000*=================================================================
071100*    LOTE ABORTOU NA CARGA - A UNICA SAIDA E A 1A MENSAGEM DE
071200*    ERRO ENCONTRADA (CORTE IMEDIATO).
071300 0310-ESCREVER-ERRO.
071400
071500         MOVE SPACES               TO REG-SAI-TEXTO.
071600         MOVE WRK-PRIMEIRO-ERRO-TEXTO
071700                                   TO REG-SAI-TEXTO.
071800         WRITE REG-SAI-LINHA.
071900
072000 0310-ESCREVER-ERRO-FIM.                 EXIT.

072100*=================================================================
072200*    PARA 1 USUARIO: ESCREVE A LINHA NOME,ID E DEPOIS MONTA E
072300*    ESCREVE A LINHA DE RECOMENDACOES. O NOME VAI PARA A SAIDA
072310*    DO JEITO QUE FOI LIDO (SEM PASSAR PELO 9500-APARAR-TOKEN) -
072320*    A REGRA E "NOME,ID EXATAMENTE COMO LIDO" E O APARADOR
072330*    DESTRUIRIA UM ESPACO A DIREITA QUE FIZESSE PARTE DE UM
072340*    NOME VALIDO (SO O ESPACO A ESQUERDA E QUE E ERRO NO
072350*    PROGVALI - VER 0214).
072400 0320-PROCESSAR-USUARIO.
072500
072900         MOVE SPACES               TO WRK-LINHA-SAIDA.
073000         STRING TB-USU-NOME (IDX-USU)
073100                DELIMITED BY SIZE
073200                ','                DELIMITED BY SIZE
073300                TB-USU-ID (IDX-USU) DELIMITED BY SIZE
073400             INTO WRK-LINHA-SAIDA.
073500         MOVE SPACES               TO REG-SAI-TEXTO.
073600         MOVE WRK-LINHA-SAIDA      TO REG-SAI-TEXTO.
073700         WRITE REG-SAI-LINHA.
073800         PERFORM 0330-ACHAR-GENEROS-CURTIDOS
073900            THRU 0330-ACHAR-GENEROS-CURTIDOS-FIM.
074000         PERFORM 0340-ACHAR-RECOMENDACOES
074100            THRU 0340-ACHAR-RECOMENDACOES-FIM.
074200         PERFORM 0350-ESCREVER-USUARIO
074300            THRU 0350-ESCREVER-USUARIO-FIM.
074400
074500 0320-PROCESSAR-USUARIO-FIM.             EXIT.

074600*=================================================================
074700*    MONTA O CONJUNTO DE GENEROS QUE O USUARIO CURTIU: PARA CADA
074800*    ID CURTIDO, ACHA O FILME (1A OCORRENCIA - PROGVALI JA
074900*    GARANTIU QUE O ID E UNICO NA TABELA) E UNE OS GENEROS DELE,
075000*    SEM REPETIR GENERO.
075100 0330-ACHAR-GENEROS-CURTIDOS.
075200
075300         MOVE ZERO                 TO WRK-QTD-GEN-CURTIDO.
075400         PERFORM 0332-PROCESSAR-1-CURTIDO
075500            THRU 0332-PROCESSAR-1-CURTIDO-FIM
075600            VARYING WRK-SUB-A FROM 1 BY 1
075700            UNTIL WRK-SUB-A > TB-USU-QTD-CURTIDOS (IDX-USU).
075800
075900 0330-ACHAR-GENEROS-CURTIDOS-FIM.        EXIT.
076000*=================================================================
076100 0332-PROCESSAR-1-CURTIDO.
076200
076300         MOVE 'N'                  TO WRK-ACHOU.
076400         PERFORM 0334-PROCURAR-FILME-CURTIDO
076500            THRU 0334-PROCURAR-FILME-CURTIDO-FIM
076600            VARYING IDX-FLM FROM 1 BY 1
076700            UNTIL IDX-FLM > TB-QTD-FILME
076800               OR WRK-ACHOU = 'S'.
076900
077000 0332-PROCESSAR-1-CURTIDO-FIM.           EXIT.
077100*=================================================================
077200 0334-PROCURAR-FILME-CURTIDO.
077300
077400         IF TB-FLM-ID (IDX-FLM) EQUAL
077500             TB-USU-ID-CURTIDO (IDX-USU, WRK-SUB-A)
077600             MOVE 'S'              TO WRK-ACHOU
077700             PERFORM 0336-UNIR-1-GENERO
077800                THRU 0336-UNIR-1-GENERO-FIM
077900                VARYING WRK-SUB-B FROM 1 BY 1
078000                UNTIL WRK-SUB-B >
078100                    TB-FLM-QTD-GENEROS (IDX-FLM)
078200         END-IF.
078300
078400 0334-PROCURAR-FILME-CURTIDO-FIM.        EXIT.
078500*=================================================================
078600 0336-UNIR-1-GENERO.
078700
078800         MOVE 'N'                  TO WRK-JA-TEM-GENERO.
078900         PERFORM 0338-CONFERIR-GENERO-JA-TEM
079000            THRU 0338-CONFERIR-GENERO-JA-TEM-FIM
079100            VARYING WRK-SUB-C FROM 1 BY 1
079200            UNTIL WRK-SUB-C > WRK-QTD-GEN-CURTIDO
079300               OR WRK-JA-TEM-GENERO = 'S'.
079400         IF WRK-JA-TEM-GENERO = 'N'
079500             ADD 1                 TO WRK-QTD-GEN-CURTIDO
079600             MOVE TB-FLM-GENERO (IDX-FLM, WRK-SUB-B)
079700                 TO WRK-GEN-CURTIDO (WRK-QTD-GEN-CURTIDO)
079800         END-IF.
079900
080000 0336-UNIR-1-GENERO-FIM.                 EXIT.
080100*=================================================================
080200 0338-CONFERIR-GENERO-JA-TEM.
080300
080400         IF WRK-GEN-CURTIDO (WRK-SUB-C) EQUAL
080500             TB-FLM-GENERO (IDX-FLM, WRK-SUB-B)
080600             MOVE 'S'              TO WRK-JA-TEM-GENERO
080700         END-IF.
080800
080900 0338-CONFERIR-GENERO-JA-TEM-FIM.        EXIT.

081000*=================================================================
081100*    PERCORRE TODOS OS FILMES CARREGADOS. RECOMENDA OS QUE O
081200*    USUARIO AINDA NAO CURTIU E QUE TENHAM PELO MENOS 1 GENERO
081300*    EM COMUM COM WRK-GENEROS-CURTIDOS. SEM REPETIR TITULO.
081400 0340-ACHAR-RECOMENDACOES.
081500
081600         MOVE ZERO                 TO WRK-QTD-TIT-RECOM.
081700         PERFORM 0342-PROCESSAR-1-FILME
081800            THRU 0342-PROCESSAR-1-FILME-FIM
081900            VARYING IDX-FLM FROM 1 BY 1
082000            UNTIL IDX-FLM > TB-QTD-FILME.
082100
082200 0340-ACHAR-RECOMENDACOES-FIM.           EXIT.
082300*=================================================================
082400 0342-PROCESSAR-1-FILME.
082500
082600         MOVE 'N'                  TO WRK-JA-CURTIU.
082700         PERFORM 0344-CONFERIR-JA-CURTIU
082800            THRU 0344-CONFERIR-JA-CURTIU-FIM
082900            VARYING WRK-SUB-A FROM 1 BY 1
083000            UNTIL WRK-SUB-A > TB-USU-QTD-CURTIDOS (IDX-USU)
083100               OR WRK-JA-CURTIU = 'S'.
083200         IF WRK-JA-CURTIU = 'N'
083300             MOVE 'N'              TO WRK-COMPARTILHA-GENERO
083400             PERFORM 0346-CONFERIR-GENERO-COMUM
083500                THRU 0346-CONFERIR-GENERO-COMUM-FIM
083600                VARYING WRK-SUB-B FROM 1 BY 1
083700                UNTIL WRK-SUB-B >
083800                    TB-FLM-QTD-GENEROS (IDX-FLM)
083900                   OR WRK-COMPARTILHA-GENERO = 'S'
084000             IF WRK-COMPARTILHA-GENERO = 'S'
084100                 PERFORM 0348-GUARDAR-TITULO-RECOM
084200                    THRU 0348-GUARDAR-TITULO-RECOM-FIM
084300             END-IF
084400         END-IF.
084500
084600 0342-PROCESSAR-1-FILME-FIM.             EXIT.
084700*=================================================================
084800 0344-CONFERIR-JA-CURTIU.
084900
085000         IF TB-FLM-ID (IDX-FLM) EQUAL
085100             TB-USU-ID-CURTIDO (IDX-USU, WRK-SUB-A)
085200             MOVE 'S'              TO WRK-JA-CURTIU
085300         END-IF.
085400
085500 0344-CONFERIR-JA-CURTIU-FIM.            EXIT.
085600*=================================================================
085700 0346-CONFERIR-GENERO-COMUM.
085800
085900         MOVE 'N'                  TO WRK-JA-TEM-GENERO.
086000         PERFORM 0347-COMPARAR-GEN-CURTIDO
086100            THRU 0347-COMPARAR-GEN-CURTIDO-FIM
086200            VARYING WRK-SUB-C FROM 1 BY 1
086300            UNTIL WRK-SUB-C > WRK-QTD-GEN-CURTIDO
086400               OR WRK-JA-TEM-GENERO = 'S'.
086500         IF WRK-JA-TEM-GENERO = 'S'
086600             MOVE 'S'              TO WRK-COMPARTILHA-GENERO
086700         END-IF.
086800
086900 0346-CONFERIR-GENERO-COMUM-FIM.         EXIT.
087000*=================================================================
087100 0347-COMPARAR-GEN-CURTIDO.
087200
087300         IF TB-FLM-GENERO (IDX-FLM, WRK-SUB-B) EQUAL
087400             WRK-GEN-CURTIDO (WRK-SUB-C)
087500             MOVE 'S'              TO WRK-JA-TEM-GENERO
087600         END-IF.
087700
087800 0347-COMPARAR-GEN-CURTIDO-FIM.          EXIT.

087900*=================================================================
088000*    GUARDA O TITULO DO FILME NA LISTA DE RECOMENDACOES, SE
088100*    AINDA NAO ESTIVER LA (2 FILMES DE GENEROS PARECIDOS PODEM
088200*    TER O MESMO TITULO).
088300 0348-GUARDAR-TITULO-RECOM.
088400
088500         MOVE 'N'                  TO WRK-JA-TEM-TITULO.
088600         PERFORM 0349-CONFERIR-TITULO-JA-TEM
088700            THRU 0349-CONFERIR-TITULO-JA-TEM-FIM
088800            VARYING WRK-SUB-C FROM 1 BY 1
088900            UNTIL WRK-SUB-C > WRK-QTD-TIT-RECOM
089000               OR WRK-JA-TEM-TITULO = 'S'.
089100         IF WRK-JA-TEM-TITULO = 'N'
089200             ADD 1                 TO WRK-QTD-TIT-RECOM
089300             MOVE TB-FLM-TITULO (IDX-FLM)
089400                 TO WRK-TIT-RECOM (WRK-QTD-TIT-RECOM)
089500         END-IF.
089600
089700 0348-GUARDAR-TITULO-RECOM-FIM.          EXIT.
089800*=================================================================
089900 0349-CONFERIR-TITULO-JA-TEM.
090000
090100         IF WRK-TIT-RECOM (WRK-SUB-C) EQUAL
090200             TB-FLM-TITULO (IDX-FLM)
090300             MOVE 'S'              TO WRK-JA-TEM-TITULO
090400         END-IF.
090500
090600 0349-CONFERIR-TITULO-JA-TEM-FIM.        EXIT.

090700*=================================================================
090800*    MONTA E GRAVA A LINHA COM OS TITULOS RECOMENDADOS, SEPARADOS
090900*    POR VIRGULA. SE NENHUM TITULO FOI ACHADO GRAVA A LITERAL
091000*    "No recommendations". USA POINTER NA STRING PORQUE O
091100*    TITULO PODE TER ESPACO NO MEIO.
091200 0350-ESCREVER-USUARIO.
091300
091400         MOVE SPACES               TO WRK-LINHA-SAIDA.
091500         IF WRK-QTD-TIT-RECOM = ZERO
091600             MOVE 'No recommendations' TO WRK-LINHA-SAIDA
091700         ELSE
091800             MOVE 1                TO WRK-LINHA-PTR
091900             PERFORM 0352-JUNTAR-1-TITULO
092000                THRU 0352-JUNTAR-1-TITULO-FIM
092100                VARYING WRK-SUB-C FROM 1 BY 1
092200                UNTIL WRK-SUB-C > WRK-QTD-TIT-RECOM
092300         END-IF.
092400         MOVE SPACES               TO REG-SAI-TEXTO.
092500         MOVE WRK-LINHA-SAIDA      TO REG-SAI-TEXTO.
092600         WRITE REG-SAI-LINHA.
092700
092800 0350-ESCREVER-USUARIO-FIM.               EXIT.
092900*=================================================================
093000 0352-JUNTAR-1-TITULO.
093100
093200         MOVE WRK-TIT-RECOM (WRK-SUB-C) TO WRK-TOKEN-ENTRADA.
093300         PERFORM 9500-APARAR-TOKEN
093400            THRU 9500-APARAR-TOKEN-FIM.
093500         IF WRK-SUB-C IS GREATER THAN 1
093600             STRING ','            DELIMITED BY SIZE
093700                 INTO WRK-LINHA-SAIDA
093800                 WITH POINTER WRK-LINHA-PTR
093900         END-IF.
094000         STRING WRK-TOKEN-SAIDA (1:WRK-TOKEN-TAM)
094100                                   DELIMITED BY SIZE
094200             INTO WRK-LINHA-SAIDA
094300             WITH POINTER WRK-LINHA-PTR.
094400
094500 0352-JUNTAR-1-TITULO-FIM.                EXIT.

094600*=================================================================
094700*    ROTINA PADRAO FOURSYS DE TRATAMENTO DE ERRO DE E/S. EXIBE A
094800*    MENSAGEM/STATUS/AREA DO ERRO E ENCERRA O LOTE. ERRO DE E/S E
094900*    DIFERENTE DE ERRO DE VALIDACAO - AQUI O LOTE NAO TEM COMO
095000*    CONTINUAR.
095100 9999-TRATA-ERRO SECTION.
095200
095300 9999-INICIO.
095400
095500         DISPLAY "===== ERRO NO PROGRAMA =====".
095600         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
095700         DISPLAY "FILE STATUS..:"    WRK-STATUS-ERRO.
095800         DISPLAY "AREA / SECAO.:"    WRK-AREA-ERRO.
095900         GOBACK.
096000
096100 9999-TRATA-ERRO-FIM.                    EXIT.


